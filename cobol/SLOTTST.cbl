000100*****************************************************************
000200* Program name:    SLOTTST
000300* Original author: CHIPMAN
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/94  CHIPMAN       Built alongside SLOTRND to prove the
000900*                         matrix-generation, win-detection and
001000*                         reward math by hand before the Midway
001100*                         cutover - no CALL of SLOTRND itself,
001200*                         this shop does not CALL between source
001300*                         members, so each case rebuilds the
001400*                         relevant piece of WS-GAME-CONFIG and
001500*                         re-runs the rule under test locally.
001600* 01/06/99  CHIPMAN       Y2K REVIEW - NO DATE-OF-CENTURY FIELDS
001700*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
001800* 04/18/02  CHIPMAN       Added the best-combo-mult case when the
001900*                         symbol/win-combo table maximums changed
002000*                         (see SLOTCFG/SLOTCFW, ticket SLT-0055).
002100* 10/03/07  RIVERA        Added the bonus-precedence case to lock
002200*                         in the SLT-0091 fix - multiply must win
002300*                         over extra-bonus when both qualify.
002400* 02/11/08  RIVERA        Added T06 regression case for SLT-0094 -
002500*                         Midway's feed codes SYM-TYPE/WC-WHEN in
002600*                         lower case; this case fails loudly if
002700*                         the 88-levels ever drift back to upper
002800*                         case.
002900*
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     SLOTTST.
003300 AUTHOR.         CHIPMAN.
003400 INSTALLATION.   CASA CHIPMAN.
003500 DATE-WRITTEN.   3/11/1994.
003600 DATE-COMPILED.  3/11/1994.
003700 SECURITY.       NON-CONFIDENTIAL.
003800*****************************************************************
003900* SLOTTST is the QA test driver for the scratch-card slot engine.
004000* It does NOT open CFG-FILE/BET-FILE/RES-FILE and it does NOT
004100* CALL SLOTRND (this shop writes no subprograms) - instead it
004200* rebuilds small, known pieces of WS-GAME-CONFIG and a scratch
004300* board directly in WORKING-STORAGE, using SLOTRND's own copy
004400* books, and re-runs the rule under test against them exactly as
004500* SLOTRND's paragraphs would, then compares the result to a hand-
004600* worked answer.  Run this after any change to SLOTRND's scoring
004700* or detection logic before promoting to SLOTGAME.PROD.
004800*
004900*                    Job Control Language
005000*
005100* //SLOTTST  JOB 1,NOTIFY=&SYSUID
005200* //***************************************************/
005300* //COBRUN  EXEC IGYWCL
005400* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(SLOTTST),DISP=SHR
005500* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(SLOTTST),DISP=SHR
005600* //***************************************************/
005700* //RUN     EXEC PGM=SLOTTST
005800* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
005900* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
006000* //CEEDUMP   DD DUMMY
006100* //SYSUDUMP  DD DUMMY
006200* //***************************************************/
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*****************************************************************
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100*
007200*    WS-GAME-CONFIG AND RES-GAME-RESULT ARE SLOTRND'S OWN LOADED-
007300*    CONFIG AND RESULT BOOKS - EACH TEST CASE LOADS ONLY THE
007400*    FIELDS IT NEEDS AND ZEROES THE REST.
007500*
007600     COPY SLOTCFW.
007700     COPY SLOTRES.
007800*
007900*    TEST TALLIES.
008000*
008100 77  WS-TEST-PASS                     PIC 9(04) COMP VALUE ZERO.
008200 77  WS-TEST-FAIL                     PIC 9(04) COMP VALUE ZERO.
008300 77  WS-TEST-NAME                     PIC X(32).
008400*
008500*    GENERIC EXPECTED/ACTUAL SCRATCH PAIRS, SHARED ACROSS EVERY
008600*    TEST CASE - EACH CASE MOVES ITS OWN VALUES IN BEFORE CALLING
008700*    810/820, THE SAME SCRATCH-AREA HABIT 930-RANDOM-IN-RANGE
008800*    USES IN SLOTRND.
008900*
009000 01  WS-CHK-NUMERIC.
009100     05  WS-CHK-EXPECT-NUM            PIC S9(08)V9(04).
009200     05  WS-CHK-ACTUAL-NUM            PIC S9(08)V9(04).
009300     05  FILLER                       PIC X(04).
009400 01  WS-CHK-ALPHA.
009500     05  WS-CHK-EXPECT-ALPHA          PIC X(16).
009600     05  WS-CHK-ACTUAL-ALPHA          PIC X(16).
009700     05  FILLER                       PIC X(04).
009800*
009900*    SCRATCH BOARD FOR CASES THAT NEED A MATRIX BUT NOT A FULL
010000*    GAME-RESULT RECORD - SAME SHAPE AS RES-MATRIX SO THE SAME
010100*    OVERWRITE/LINE-SCAN LOGIC UNDER TEST APPLIES UNCHANGED.
010200*
010300 01  WS-TEST-MATRIX.
010400     05  WS-TMX-ROW OCCURS 4 TIMES.
010500         10  WS-TMX-CELL OCCURS 4 TIMES
010600                                       PIC X(08).
010700     05  FILLER                       PIC X(08).
010800*
010900*    FLAT SINGLE-SUBSCRIPT VIEW, SAME IDEA AS RES-MATRIX-FLAT.
011000*
011100 01  WS-TEST-MATRIX-FLAT REDEFINES WS-TEST-MATRIX.
011200     05  WS-TMX-FLAT-CELL OCCURS 16 TIMES
011300                                       PIC X(08).
011400*
011500*    ADJACENT-PAIR VIEW, USED BY THE LINE-SCAN CASES TO STEP
011600*    THROUGH A COVERED AREA TWO CELLS AT A TIME.
011700*
011800 01  WS-TEST-MATRIX-PAIRS REDEFINES WS-TEST-MATRIX.
011900     05  WS-TMX-PAIR OCCURS 8 TIMES.
012000         10  WS-TMX-PAIR-CELL OCCURS 2 TIMES
012100                                       PIC X(08).
012200     05  FILLER                       PIC X(08).
012300*
012400*    SUBSCRIPTS AND WORK FIELDS SHARED ACROSS TEST CASES - NONE
012500*    OF THESE ARE RELIED ON TO SURVIVE FROM ONE CASE TO THE NEXT.
012600*
012700 01  WS-TEST-WORK.
012800     05  WS-TW-ROW-IDX                PIC 9(02) COMP.
012900     05  WS-TW-COL-IDX                PIC 9(02) COMP.
013000     05  WS-TW-SYM-IDX                PIC 9(02) COMP.
013100     05  WS-TW-AREA-IDX               PIC 9(02) COMP.
013200     05  WS-TW-CELL-IDX               PIC 9(01) COMP.
013300     05  WS-TW-OCCURS-COUNT           PIC 9(02) COMP.
013400     05  WS-TW-RUN-TOTAL              PIC 9(06) COMP.
013500     05  WS-TW-DRAW                   PIC 9(06) COMP.
013600     05  WS-TW-PROB-ROW               PIC 9(02) COMP.
013700     05  WS-TW-BONUS-COUNT            PIC 9(02) COMP.
013800     05  WS-TW-PICK-RESULT            PIC X(08).
013900     05  WS-TW-LOOKUP-NAME            PIC X(08).
014000     05  WS-TW-FIRST-CELL-SYM         PIC X(08).
014100     05  WS-TW-FOUND-FLAG             PIC X(01).
014200         88  WS-TW-FOUND                  VALUE "Y".
014300     05  WS-TW-AREA-MATCH-FLAG        PIC X(01).
014400         88  WS-TW-AREA-MATCHES           VALUE "Y".
014500     05  WS-TW-BEST-COMBO-MULT        PIC 9(04)V9(02).
014600     05  WS-TW-MAX-MULTIPLY-MULT      PIC 9(04)V9(02).
014700     05  WS-TW-MAX-EXTRA-AMOUNT       PIC 9(06)V9(02).
014800     05  WS-TW-ROUNDED-2DP            PIC S9(08)V9(02).
014900     05  WS-TW-EFFECT                 PIC X(16).
015000         88  WS-TW-EFFECT-MULTIPLY        VALUE "multiply_reward".
015100         88  WS-TW-EFFECT-EXTRA           VALUE "extra_bonus".
015200         88  WS-TW-EFFECT-MISS            VALUE "miss".
015300     05  FILLER                       PIC X(04).
015400*****************************************************************
015500 PROCEDURE DIVISION.
015600*----------------------------------------------------------------*
015700*    100 - TEST DRIVER
015800*----------------------------------------------------------------*
015900 100-RUN-ALL-TESTS.
016000     PERFORM 110-T01-WEIGHTED-PICK
016100     PERFORM 120-T02-CELL-PROB-FALLBACK
016200     PERFORM 130-T03-BONUS-COUNT-MIN-GRID
016300     PERFORM 140-T04-BONUS-COUNT-MAX-GRID
016400     PERFORM 150-T05-BONUS-CELL-OVERWRITE
016500     PERFORM 160-T06-STANDARD-ONLY-COUNT
016600     PERFORM 170-T07-SAME-SYMBOLS-MATCH
016700     PERFORM 180-T08-LINEAR-SYMBOLS-MATCH
016800     PERFORM 190-T09-LINEAR-SYMBOLS-MISMATCH
016900     PERFORM 200-T10-BEST-COMBO-MULT
017000     PERFORM 210-T11-REWARD-ZERO-NO-WIN
017100     PERFORM 220-T12-BONUS-PRECEDENCE
017200     PERFORM 230-T13-ROUNDING-HALF-UP
017300     PERFORM 900-DISPLAY-SUMMARY
017400     GO TO 999-END-PGM.
017500*----------------------------------------------------------------*
017600*    110 - RULE 1: WEIGHTED RANDOM PICK SCANS CUMULATIVE WEIGHT
017700*----------------------------------------------------------------*
017800 110-T01-WEIGHTED-PICK.
017900     MOVE "T01 WEIGHTED PICK SCAN" TO WS-TEST-NAME
018000     MOVE ZERO TO WGC-BONUS-WEIGHT-COUNT
018100     MOVE 2 TO WGC-BONUS-WEIGHT-COUNT
018200     MOVE "WILD"  TO WGC-BSP-SYM-NAME(1)
018300     MOVE 0       TO WGC-BSP-WEIGHT(1)
018400     MOVE "GOLD"  TO WGC-BSP-SYM-NAME(2)
018500     MOVE 100     TO WGC-BSP-WEIGHT(2)
018600     MOVE 55      TO WS-TW-DRAW
018700     MOVE ZERO    TO WS-TW-RUN-TOTAL
018800     MOVE SPACES  TO WS-TW-PICK-RESULT
018900     PERFORM 111-SCAN-ONE-WEIGHT
019000         VARYING WS-TW-SYM-IDX FROM 1 BY 1
019100         UNTIL WS-TW-SYM-IDX > WGC-BONUS-WEIGHT-COUNT
019200            OR WS-TW-PICK-RESULT NOT = SPACES
019300     MOVE "GOLD" TO WS-CHK-EXPECT-ALPHA
019400     MOVE WS-TW-PICK-RESULT TO WS-CHK-ACTUAL-ALPHA
019500     PERFORM 820-CHECK-ALPHA-RESULT.
019600*
019700 111-SCAN-ONE-WEIGHT.
019800     ADD WGC-BSP-WEIGHT(WS-TW-SYM-IDX) TO WS-TW-RUN-TOTAL
019900     IF WS-TW-DRAW <= WS-TW-RUN-TOTAL
020000        MOVE WGC-BSP-SYM-NAME(WS-TW-SYM-IDX) TO WS-TW-PICK-RESULT
020100     END-IF.
020200*----------------------------------------------------------------*
020300*    120 - RULE 2: CELL PROBABILITY FALLBACK TO ROW 1
020400*----------------------------------------------------------------*
020500 120-T02-CELL-PROB-FALLBACK.
020600     MOVE "T02 CELL PROB FALLBACK" TO WS-TEST-NAME
020700     MOVE 1 TO WGC-STD-PROB-COUNT
020800     MOVE 1 TO WGC-SSP-COLUMN(1)
020900     MOVE 1 TO WGC-SSP-ROW(1)
021000     MOVE 1 TO WGC-SSP-WEIGHT-COUNT(1)
021100     MOVE "AAA" TO WGC-SSP-SYM-NAME(1, 1)
021200     MOVE 100   TO WGC-SSP-WEIGHT(1, 1)
021300     MOVE 9 TO WS-TW-ROW-IDX
021400     MOVE 9 TO WS-TW-COL-IDX
021500     MOVE ZERO TO WS-TW-PROB-ROW
021600     PERFORM 121-SCAN-ONE-PROB-ROW
021700         VARYING WS-TW-AREA-IDX FROM 1 BY 1
021800         UNTIL WS-TW-AREA-IDX > WGC-STD-PROB-COUNT
021900            OR WS-TW-PROB-ROW NOT = ZERO
022000     IF WS-TW-PROB-ROW = ZERO
022100        MOVE 1 TO WS-TW-PROB-ROW
022200     END-IF
022300     MOVE 1 TO WS-CHK-EXPECT-NUM
022400     MOVE WS-TW-PROB-ROW TO WS-CHK-ACTUAL-NUM
022500     PERFORM 810-CHECK-NUMERIC-RESULT.
022600*
022700 121-SCAN-ONE-PROB-ROW.
022800     IF WGC-SSP-COLUMN(WS-TW-AREA-IDX) = WS-TW-COL-IDX
022900        AND WGC-SSP-ROW(WS-TW-AREA-IDX) = WS-TW-ROW-IDX
023000        MOVE WS-TW-AREA-IDX TO WS-TW-PROB-ROW
023100     END-IF.
023200*----------------------------------------------------------------*
023300*    130/140 - RULE 3: BONUS-COUNT = MAX(1, FLOOR(ROWS*COLS/6))
023400*----------------------------------------------------------------*
023500 130-T03-BONUS-COUNT-MIN-GRID.
023600     MOVE "T03 BONUS COUNT 1X1 GRID" TO WS-TEST-NAME
023700     MOVE 1 TO WGC-ROWS
023800     MOVE 1 TO WGC-COLUMNS
023900     PERFORM 131-COMPUTE-TEST-BONUS-COUNT
024000     MOVE 1 TO WS-CHK-EXPECT-NUM
024100     MOVE WS-TW-BONUS-COUNT TO WS-CHK-ACTUAL-NUM
024200     PERFORM 810-CHECK-NUMERIC-RESULT.
024300*
024400 131-COMPUTE-TEST-BONUS-COUNT.
024500     COMPUTE WS-TW-BONUS-COUNT = (WGC-ROWS * WGC-COLUMNS) / 6
024600     IF WS-TW-BONUS-COUNT < 1
024700        MOVE 1 TO WS-TW-BONUS-COUNT
024800     END-IF.
024900*
025000 140-T04-BONUS-COUNT-MAX-GRID.
025100     MOVE "T04 BONUS COUNT 4X4 GRID" TO WS-TEST-NAME
025200     MOVE 4 TO WGC-ROWS
025300     MOVE 4 TO WGC-COLUMNS
025400     PERFORM 131-COMPUTE-TEST-BONUS-COUNT
025500     MOVE 2 TO WS-CHK-EXPECT-NUM
025600     MOVE WS-TW-BONUS-COUNT TO WS-CHK-ACTUAL-NUM
025700     PERFORM 810-CHECK-NUMERIC-RESULT.
025800*----------------------------------------------------------------*
025900*    150 - RULE 4: A LATER BONUS DRAW OVERWRITES AN EARLIER ONE
026000*----------------------------------------------------------------*
026100 150-T05-BONUS-CELL-OVERWRITE.
026200     MOVE "T05 BONUS CELL OVERWRITE" TO WS-TEST-NAME
026300     MOVE "WILD" TO WS-TMX-CELL(2, 2)
026400     MOVE "GOLD" TO WS-TMX-CELL(2, 2)
026500     MOVE "GOLD" TO WS-CHK-EXPECT-ALPHA
026600     MOVE WS-TMX-CELL(2, 2) TO WS-CHK-ACTUAL-ALPHA
026700     PERFORM 820-CHECK-ALPHA-RESULT
026800     MOVE "T05 BONUS CELL OVERWRITE (PAIR VIEW)" TO WS-TEST-NAME
026900     MOVE "GOLD" TO WS-CHK-EXPECT-ALPHA
027000     MOVE WS-TMX-PAIR-CELL(3, 2) TO WS-CHK-ACTUAL-ALPHA
027100     PERFORM 820-CHECK-ALPHA-RESULT.
027200*----------------------------------------------------------------*
027300*    160 - RULE 5: ONLY STANDARD-TYPE SYMBOLS ARE COUNTED - ALSO
027400*    PROVES SYM-TYPE IS TESTED IN LOWER CASE (SLT-0094).
027500*----------------------------------------------------------------*
027600 160-T06-STANDARD-ONLY-COUNT.                                     SLT0094 
027700     MOVE "T06 STANDARD-ONLY COUNT" TO WS-TEST-NAME               SLT0094 
027800     MOVE 2 TO WGC-SYMBOL-COUNT                                   SLT0094 
027900     MOVE "AAA"      TO WGC-SYM-NAME(1)                           SLT0094 
028000     MOVE "standard" TO WGC-SYM-TYPE(1)                           SLT0094 
028100     MOVE "ZZZ"            TO WGC-SYM-NAME(2)                     SLT0094 
028200     MOVE "bonus"          TO WGC-SYM-TYPE(2)                     SLT0094 
028300     MOVE "multiply_reward" TO WGC-SYM-IMPACT(2)                  SLT0094 
028400     MOVE 1 TO WGC-ROWS                                           SLT0094 
028500     MOVE 2 TO WGC-COLUMNS                                        SLT0094 
028600     MOVE "AAA" TO WS-TMX-CELL(1, 1)                              SLT0094 
028700     MOVE "ZZZ" TO WS-TMX-CELL(1, 2)                              SLT0094 
028800     MOVE ZERO TO WS-TW-OCCURS-COUNT                              SLT0094 
028900     PERFORM 161-COUNT-ONE-TEST-CELL                              SLT0094 
029000         VARYING WS-TW-COL-IDX FROM 1 BY 1                        SLT0094 
029100         UNTIL WS-TW-COL-IDX > WGC-COLUMNS                        SLT0094 
029200     MOVE 1 TO WS-CHK-EXPECT-NUM                                  SLT0094 
029300     MOVE WS-TW-OCCURS-COUNT TO WS-CHK-ACTUAL-NUM                 SLT0094 
029400     PERFORM 810-CHECK-NUMERIC-RESULT.                            SLT0094 
029500*                                                                 SLT0094 
029600 161-COUNT-ONE-TEST-CELL.                                         SLT0094 
029700     MOVE WS-TMX-CELL(1, WS-TW-COL-IDX) TO WS-TW-LOOKUP-NAME      SLT0094 
029800     PERFORM 410-FIND-TEST-SYMBOL                                 SLT0094 
029900     IF WS-TW-FOUND                                               SLT0094 
030000        IF WGC-SYM-STANDARD(WS-TW-SYM-IDX)                        SLT0094 
030100           ADD 1 TO WS-TW-OCCURS-COUNT                            SLT0094 
030200        END-IF                                                    SLT0094 
030300     END-IF.                                                      SLT0094 
030400*
030500 410-FIND-TEST-SYMBOL.
030600     MOVE "N" TO WS-TW-FOUND-FLAG
030700     MOVE ZERO TO WS-TW-SYM-IDX
030800     PERFORM 411-SCAN-ONE-TEST-SYMBOL
030900         VARYING WS-TW-AREA-IDX FROM 1 BY 1
031000         UNTIL WS-TW-AREA-IDX > WGC-SYMBOL-COUNT
031100            OR WS-TW-FOUND.
031200*
031300 411-SCAN-ONE-TEST-SYMBOL.
031400     IF WGC-SYM-NAME(WS-TW-AREA-IDX) = WS-TW-LOOKUP-NAME
031500        MOVE WS-TW-AREA-IDX TO WS-TW-SYM-IDX
031600        MOVE "Y" TO WS-TW-FOUND-FLAG
031700     END-IF.
031800*----------------------------------------------------------------*
031900*    170 - RULE 6A: SAME_SYMBOLS MATCHES WHEN THE OCCURRENCE
032000*    COUNT MEETS WC-COUNT
032100*----------------------------------------------------------------*
032200 170-T07-SAME-SYMBOLS-MATCH.
032300     MOVE "T07 SAME-SYMBOLS MATCH" TO WS-TEST-NAME
032400     MOVE 1 TO WGC-WINCOMBO-COUNT
032500     MOVE "TRIPLE"       TO WGC-WCD-NAME(1)
032600     MOVE "same_symbols" TO WGC-WCD-WHEN(1)
032700     MOVE 3              TO WGC-WCD-COUNT(1)
032800     MOVE 9 TO WS-TW-OCCURS-COUNT
032900     MOVE "N" TO WS-TW-AREA-MATCH-FLAG
033000     IF WGC-WCD-SAME-SYMBOLS(1)
033100        AND WS-TW-OCCURS-COUNT >= WGC-WCD-COUNT(1)
033200        MOVE "Y" TO WS-TW-AREA-MATCH-FLAG
033300     END-IF
033400     MOVE "Y" TO WS-CHK-EXPECT-ALPHA
033500     MOVE WS-TW-AREA-MATCH-FLAG TO WS-CHK-ACTUAL-ALPHA
033600     PERFORM 820-CHECK-ALPHA-RESULT.
033700*----------------------------------------------------------------*
033800*    180/190 - RULE 6B: LINEAR_SYMBOLS MATCHES ONLY WHEN EVERY
033900*    CELL IN THE COVERED AREA HOLDS THE SAME STANDARD SYMBOL
034000*----------------------------------------------------------------*
034100 180-T08-LINEAR-SYMBOLS-MATCH.
034200     MOVE "T08 LINEAR-SYMBOLS MATCH" TO WS-TEST-NAME
034300     MOVE "standard" TO WGC-SYM-TYPE(1)
034400     MOVE "AAA" TO WGC-SYM-NAME(1)
034500     MOVE 1 TO WGC-SYMBOL-COUNT
034600     MOVE "AAA" TO WS-TMX-CELL(1, 1)
034700     MOVE "AAA" TO WS-TMX-CELL(1, 2)
034800     MOVE "AAA" TO WS-TMX-CELL(1, 3)
034900     PERFORM 181-CHECK-TEST-LINE
035000     MOVE "Y" TO WS-CHK-EXPECT-ALPHA
035100     MOVE WS-TW-AREA-MATCH-FLAG TO WS-CHK-ACTUAL-ALPHA
035200     PERFORM 820-CHECK-ALPHA-RESULT.
035300*
035400 181-CHECK-TEST-LINE.
035500     MOVE "Y" TO WS-TW-AREA-MATCH-FLAG
035600     MOVE WS-TMX-CELL(1, 1) TO WS-TW-FIRST-CELL-SYM
035700     MOVE WS-TW-FIRST-CELL-SYM TO WS-TW-LOOKUP-NAME
035800     PERFORM 410-FIND-TEST-SYMBOL
035900     IF WS-TW-FOUND AND WGC-SYM-STANDARD(WS-TW-SYM-IDX)
036000        PERFORM 182-CHECK-TEST-LINE-CELL
036100            VARYING WS-TW-COL-IDX FROM 1 BY 1
036200            UNTIL WS-TW-COL-IDX > 3
036300               OR WS-TW-AREA-MATCH-FLAG = "N"
036400     ELSE
036500        MOVE "N" TO WS-TW-AREA-MATCH-FLAG
036600     END-IF.
036700*
036800 182-CHECK-TEST-LINE-CELL.
036900     IF WS-TMX-CELL(1, WS-TW-COL-IDX) NOT = WS-TW-FIRST-CELL-SYM
037000        MOVE "N" TO WS-TW-AREA-MATCH-FLAG
037100     END-IF.
037200*
037300 190-T09-LINEAR-SYMBOLS-MISMATCH.
037400     MOVE "T09 LINEAR-SYMBOLS MISMATCH" TO WS-TEST-NAME
037500     MOVE "standard" TO WGC-SYM-TYPE(1)
037600     MOVE "AAA" TO WGC-SYM-NAME(1)
037700     MOVE 1 TO WGC-SYMBOL-COUNT
037800     MOVE "AAA" TO WS-TMX-CELL(1, 1)
037900     MOVE "AAA" TO WS-TMX-CELL(1, 2)
038000     MOVE "BBB" TO WS-TMX-CELL(1, 3)
038100     PERFORM 181-CHECK-TEST-LINE
038200     MOVE "N" TO WS-CHK-EXPECT-ALPHA
038300     MOVE WS-TW-AREA-MATCH-FLAG TO WS-CHK-ACTUAL-ALPHA
038400     PERFORM 820-CHECK-ALPHA-RESULT.
038500*----------------------------------------------------------------*
038600*    200 - RULE 7: THE BEST QUALIFYING COMBO MULT WINS, NOT THE
038700*    FIRST ONE FOUND
038800*----------------------------------------------------------------*
038900 200-T10-BEST-COMBO-MULT.                                         SLT0055 
039000     MOVE "T10 BEST COMBO MULT" TO WS-TEST-NAME                   SLT0055 
039100     MOVE 2 TO WGC-WINCOMBO-COUNT                                 SLT0055 
039200     MOVE "TRIPLE"       TO WGC-WCD-NAME(1)                       SLT0055 
039300     MOVE "same_symbols" TO WGC-WCD-WHEN(1)                       SLT0055 
039400     MOVE 3              TO WGC-WCD-COUNT(1)                      SLT0055 
039500     MOVE 10.00          TO WGC-WCD-REWARD-MULT(1)                SLT0055 
039600     MOVE "FULLBOARD"    TO WGC-WCD-NAME(2)                       SLT0055 
039700     MOVE "same_symbols" TO WGC-WCD-WHEN(2)                       SLT0055 
039800     MOVE 9              TO WGC-WCD-COUNT(2)                      SLT0055 
039900     MOVE 20.00          TO WGC-WCD-REWARD-MULT(2)                SLT0055 
040000     MOVE 9 TO WS-TW-OCCURS-COUNT                                 SLT0055 
040100     MOVE 1.00 TO WS-TW-BEST-COMBO-MULT                           SLT0055 
040200     PERFORM 201-CHECK-ONE-TEST-COMBO                             SLT0055 
040300         VARYING WS-TW-AREA-IDX FROM 1 BY 1                       SLT0055 
040400         UNTIL WS-TW-AREA-IDX > WGC-WINCOMBO-COUNT                SLT0055 
040500     MOVE 20.00 TO WS-CHK-EXPECT-NUM                              SLT0055 
040600     MOVE WS-TW-BEST-COMBO-MULT TO WS-CHK-ACTUAL-NUM              SLT0055 
040700     PERFORM 810-CHECK-NUMERIC-RESULT.                            SLT0055 
040800*
040900 201-CHECK-ONE-TEST-COMBO.
041000     IF WGC-WCD-SAME-SYMBOLS(WS-TW-AREA-IDX)
041100        AND WS-TW-OCCURS-COUNT >= WGC-WCD-COUNT(WS-TW-AREA-IDX)
041200        IF WGC-WCD-REWARD-MULT(WS-TW-AREA-IDX) >
041300           WS-TW-BEST-COMBO-MULT
041400           MOVE WGC-WCD-REWARD-MULT(WS-TW-AREA-IDX)
041500             TO WS-TW-BEST-COMBO-MULT
041600        END-IF
041700     END-IF.
041800*----------------------------------------------------------------*
041900*    210 - RULE 8: NO APPLIED COMBO MEANS THE REWARD IS EXACTLY
042000*    0.00 - THE RUNNING TOTAL IS NEVER EVEN STARTED
042100*----------------------------------------------------------------*
042200 210-T11-REWARD-ZERO-NO-WIN.
042300     MOVE "T11 REWARD ZERO NO WIN" TO WS-TEST-NAME
042400     MOVE ZERO TO WS-TW-OCCURS-COUNT
042500     IF WS-TW-OCCURS-COUNT = ZERO
042600        MOVE ZERO TO RES-REWARD
042700     END-IF
042800     MOVE 0.00 TO WS-CHK-EXPECT-NUM
042900     MOVE RES-REWARD TO WS-CHK-ACTUAL-NUM
043000     PERFORM 810-CHECK-NUMERIC-RESULT.
043100*----------------------------------------------------------------*
043200*    220 - RULE 9: A QUALIFYING MULTIPLY-REWARD BONUS ALWAYS WINS
043300*    OVER A QUALIFYING EXTRA-BONUS WHEN BOTH ARE ON THE BOARD
043400*----------------------------------------------------------------*
043500 220-T12-BONUS-PRECEDENCE.                                        SLT0091 
043600     MOVE "T12 BONUS PRECEDENCE" TO WS-TEST-NAME                  SLT0091 
043700     MOVE 10.00  TO WS-TW-MAX-MULTIPLY-MULT                       SLT0091 
043800     MOVE 1000.00 TO WS-TW-MAX-EXTRA-AMOUNT                       SLT0091 
043900     IF WS-TW-MAX-MULTIPLY-MULT > 1                               SLT0091 
044000        SET WS-TW-EFFECT-MULTIPLY TO TRUE                         SLT0091 
044100     ELSE                                                         SLT0091 
044200        IF WS-TW-MAX-EXTRA-AMOUNT > ZERO                          SLT0091 
044300           SET WS-TW-EFFECT-EXTRA TO TRUE                         SLT0091 
044400        ELSE                                                      SLT0091 
044500           SET WS-TW-EFFECT-MISS TO TRUE                          SLT0091 
044600        END-IF                                                    SLT0091 
044700     END-IF                                                       SLT0091 
044800     MOVE "multiply_reward" TO WS-CHK-EXPECT-ALPHA                SLT0091 
044900     MOVE WS-TW-EFFECT TO WS-CHK-ACTUAL-ALPHA                     SLT0091 
045000     PERFORM 820-CHECK-ALPHA-RESULT.                              SLT0091 
045100*----------------------------------------------------------------*
045200*    230 - RULE 10: ROUNDING HAPPENS ONCE, HALF-UP, TO 2 PLACES
045300*----------------------------------------------------------------*
045400 230-T13-ROUNDING-HALF-UP.
045500     MOVE "T13 ROUNDING HALF UP" TO WS-TEST-NAME
045600     COMPUTE WS-TW-ROUNDED-2DP ROUNDED = 12.345
045700     MOVE 12.35 TO WS-CHK-EXPECT-NUM
045800     MOVE WS-TW-ROUNDED-2DP TO WS-CHK-ACTUAL-NUM
045900     PERFORM 810-CHECK-NUMERIC-RESULT.
046000*----------------------------------------------------------------*
046100*    800 - COMPARATOR HELPERS, SHARED BY EVERY TEST CASE ABOVE
046200*----------------------------------------------------------------*
046300 810-CHECK-NUMERIC-RESULT.
046400     IF WS-CHK-ACTUAL-NUM = WS-CHK-EXPECT-NUM
046500        ADD 1 TO WS-TEST-PASS
046600        DISPLAY "PASS " WS-TEST-NAME
046700     ELSE
046800        ADD 1 TO WS-TEST-FAIL
046900        DISPLAY "FAIL " WS-TEST-NAME
047000           " EXPECTED " WS-CHK-EXPECT-NUM
047100           " GOT "      WS-CHK-ACTUAL-NUM
047200     END-IF.
047300*
047400 820-CHECK-ALPHA-RESULT.
047500     IF WS-CHK-ACTUAL-ALPHA = WS-CHK-EXPECT-ALPHA
047600        ADD 1 TO WS-TEST-PASS
047700        DISPLAY "PASS " WS-TEST-NAME
047800     ELSE
047900        ADD 1 TO WS-TEST-FAIL
048000        DISPLAY "FAIL " WS-TEST-NAME
048100           " EXPECTED " WS-CHK-EXPECT-ALPHA
048200           " GOT "      WS-CHK-ACTUAL-ALPHA
048300     END-IF.
048400*----------------------------------------------------------------*
048500*    900 - HOUSEKEEPING
048600*----------------------------------------------------------------*
048700 900-DISPLAY-SUMMARY.
048800     DISPLAY "SLOTTST SUMMARY - PASSED " WS-TEST-PASS
048900             " FAILED " WS-TEST-FAIL.
049000*
049100 999-END-PGM.
049200     STOP RUN.
