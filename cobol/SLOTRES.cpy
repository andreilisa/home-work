000100*****************************************************************
000200* BOOK NAME:    SLOTRES
000300* DESCRIPTION:  SCRATCH-CARD / SLOT ENGINE - GAME RESULT RECORD.
000400*               COPY'd INTO THE FILE SECTION OF SLOTRND (AS THE
000500*               RES-FILE RECORD) AND INTO ITS WORKING-STORAGE
000600*               SECTION (AS THE WORK AREA BUILT BY THE ROUND
000700*               ORCHESTRATOR BEFORE THE RECORD IS WRITTEN).
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR  TICKET    DESCRIPTION
001100* --------- ------- --------- -----------------------------------
001200* 03/14/94  CHIPMAN SLT-0002  ORIGINAL BOOK.
001300* 09/02/94  CHIPMAN SLT-0014  ADDED RES-ROWS/RES-COLUMNS SO A
001400*                             READER OF RES-FILE NEEDS NO OUTSIDE
001500*                             KNOWLEDGE OF THE BOARD SHAPE.
001600* 01/06/99  CHIPMAN SLT-0040  Y2K REVIEW - NO DATE FIELDS IN THIS
001700*                             BOOK, NO CHANGE REQUIRED.
001800*****************************************************************
001900*
002000 01  RES-GAME-RESULT.
002100     05  RES-COLUMNS                  PIC 9(02).
002200     05  RES-ROWS                     PIC 9(02).
002300     05  RES-MATRIX.
002400         10  RES-MTX-ROW OCCURS 4 TIMES.
002500             15  RES-MTX-CELL OCCURS 4 TIMES
002600                                       PIC X(08).
002700     05  RES-REWARD                   PIC 9(08)V9(02).
002800     05  RES-WIN-COUNT                PIC 9(02).
002900     05  RES-WIN-TAB OCCURS 10 TIMES.
003000         10  RES-WIN-SYMBOL                PIC X(08).
003100         10  RES-WIN-COMBO-NAME            PIC X(16).
003200     05  FILLER                       PIC X(16).
003300*
003400*    ALTERNATE VIEW OF THE MATRIX AS 16 CONSECUTIVE CELLS, USED
003500*    BY 340-PLACE-BONUS-SYMBOLS TO OVERWRITE A CELL ADDRESSED
003600*    BY A SINGLE RANDOM SUBSCRIPT RATHER THAN A ROW/COLUMN PAIR.
003700*
003800 01  RES-MATRIX-FLAT REDEFINES RES-MATRIX.
003900     05  RES-MTX-FLAT-CELL OCCURS 16 TIMES
004000                                       PIC X(08).
