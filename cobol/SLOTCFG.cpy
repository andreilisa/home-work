000100*****************************************************************
000200* BOOK NAME:    SLOTCFG
000300* DESCRIPTION:  SCRATCH-CARD / SLOT ENGINE - GAME CONFIGURATION
000400*               RECORD LAYOUT, AS READ FROM THE CFG-FILE.
000500*               COPY'd INTO THE FILE SECTION OF SLOTRND.  SEE
000600*               BOOK SLOTCFW FOR THE LOADED WORKING-STORAGE
000700*               TABLES BUILT FROM THIS RECORD.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR  TICKET    DESCRIPTION
001100* --------- ------- --------- -----------------------------------
001200* 03/11/94  CHIPMAN SLT-0001  ORIGINAL BOOK - HEADER/SYMBOL/
001300*                             PROB/WINCOMBO RECORD VIEWS.
001400* 01/06/99  CHIPMAN SLT-0040  Y2K REVIEW - NO DATE FIELDS IN THIS
001500*                             BOOK, NO CHANGE REQUIRED.
001600* 04/18/02  CHIPMAN SLT-0055  RAISED WEIGHT-TAB MAXIMUMS FROM 12
001700*                             TO 20 ENTRIES.
001800*****************************************************************
001900*
002000*    RECORD AREA AS READ FROM THE CFG-FILE (LINE SEQUENTIAL).
002100*    FIRST TWO BYTES OF EVERY RECORD ARE THE RECORD-TYPE CODE;
002200*    THE REMAINING 248 BYTES ARE INTERPRETED ACCORDING TO THAT
002300*    CODE, VIA THE FIVE REDEFINES BELOW.
002400*
002500 01  CFG-RECORD-AREA.
002600     05  CFG-REC-TYPE                PIC X(02).
002700         88  CFG-TYPE-HEADER              VALUE "01".
002800         88  CFG-TYPE-SYMBOL              VALUE "02".
002900         88  CFG-TYPE-STD-PROB            VALUE "03".
003000         88  CFG-TYPE-BONUS-PROB          VALUE "04".
003100         88  CFG-TYPE-WINCOMBO            VALUE "05".
003200     05  CFG-REC-DATA                 PIC X(248).
003300*
003400*    VIEW 1 OF 5 - CONFIG-HEADER (GRID SHAPE).
003500*
003600 01  CFG-HEADER-VIEW REDEFINES CFG-RECORD-AREA.
003700     05  FILLER                       PIC X(02).
003800     05  CFGH-COLUMNS                 PIC 9(02).
003900     05  CFGH-ROWS                    PIC 9(02).
004000     05  FILLER                       PIC X(244).
004100*
004200*    VIEW 2 OF 5 - SYMBOL-DEF (ONE SYMBOL CATALOG ENTRY).
004300*
004400 01  CFG-SYMBOL-VIEW REDEFINES CFG-RECORD-AREA.
004500     05  FILLER                       PIC X(02).
004600     05  CFGS-NAME                    PIC X(08).
004700     05  CFGS-REWARD-MULT             PIC 9(04)V9(02).
004800     05  CFGS-TYPE                    PIC X(08).
004900     05  CFGS-IMPACT                  PIC X(16).
005000     05  CFGS-EXTRA                   PIC 9(06).
005100     05  FILLER                       PIC X(204).
005200*
005300*    VIEW 3 OF 5 - STANDARD-SYMBOL-PROB (ONE CELL WEIGHT ROW).
005400*
005500 01  CFG-STD-PROB-VIEW REDEFINES CFG-RECORD-AREA.
005600     05  FILLER                       PIC X(02).
005700     05  CFGP-COLUMN                  PIC 9(02).
005800     05  CFGP-ROW                     PIC 9(02).
005900     05  CFGP-WEIGHT-COUNT            PIC 9(02).
006000     05  CFGP-WEIGHT-TAB OCCURS 20 TIMES.
006100         10  CFGP-SYM-NAME                PIC X(08).
006200         10  CFGP-WEIGHT                  PIC 9(04).
006300     05  FILLER                       PIC X(02).
006400*
006500*    VIEW 4 OF 5 - BONUS-SYMBOL-PROB (SINGLE GLOBAL WEIGHT ROW).
006600*
006700 01  CFG-BONUS-PROB-VIEW REDEFINES CFG-RECORD-AREA.
006800     05  FILLER                       PIC X(02).
006900     05  CFGB-WEIGHT-COUNT            PIC 9(02).
007000     05  CFGB-WEIGHT-TAB OCCURS 20 TIMES.
007100         10  CFGB-SYM-NAME                PIC X(08).
007200         10  CFGB-WEIGHT                  PIC 9(04).
007300     05  FILLER                       PIC X(06).
007400*
007500*    VIEW 5 OF 5 - WIN-COMBINATION-DEF (ONE RULE ROW).
007600*
007700 01  CFG-WINCOMBO-VIEW REDEFINES CFG-RECORD-AREA.
007800     05  FILLER                       PIC X(02).
007900     05  CFGW-NAME                    PIC X(16).
008000     05  CFGW-REWARD-MULT             PIC 9(04)V9(02).
008100     05  CFGW-WHEN                    PIC X(16).
008200     05  CFGW-COUNT                   PIC 9(02).
008300     05  CFGW-GROUP                   PIC X(16).
008400     05  CFGW-AREA-COUNT              PIC 9(02).
008500     05  CFGW-AREA-TAB OCCURS 10 TIMES.
008600         10  CFGW-CELL-COUNT              PIC 9(01).
008700         10  CFGW-CELL-TAB OCCURS 4 TIMES.
008800             15  CFGW-CELL-ROW                PIC 9(01).
008900             15  CFGW-CELL-COL                PIC 9(01).
009000     05  FILLER                       PIC X(100).
