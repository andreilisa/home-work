000100*****************************************************************
000200* BOOK NAME:    SLOTCFW
000300* DESCRIPTION:  SCRATCH-CARD / SLOT ENGINE - LOADED GAME
000400*               CONFIGURATION, AS WORKING-STORAGE TABLES.
000500*               COPY'd INTO THE WORKING-STORAGE SECTION OF
000600*               SLOTRND.  SEE BOOK SLOTCFG FOR THE CFG-FILE
000700*               RECORD THESE TABLES ARE BUILT FROM.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR  TICKET    DESCRIPTION
001100* --------- ------- --------- -----------------------------------
001200* 09/02/94  CHIPMAN SLT-0014  ORIGINAL BOOK - SPLIT FROM SLOTCFG.
001300*                             ONE COPY TARGET CANNOT SUPPLY
001400*                             BOTH AN FD RECORD AND A WORKING-
001500*                             STORAGE TABLE, SO THE LOADED-CONFIG
001600*                             TABLES MOVE HERE.
001700* 01/06/99  CHIPMAN SLT-0040  Y2K REVIEW - NO DATE FIELDS IN THIS
001800*                             BOOK, NO CHANGE REQUIRED.
001900* 04/18/02  CHIPMAN SLT-0055  RAISED SYMBOL-TAB / WINCOMBO-TAB
002000*                             MAXIMUMS FROM 12 TO 20 ENTRIES TO
002100*                             MATCH SLOTCFG.
002200*****************************************************************
002300*
002400 01  WS-GAME-CONFIG.
002500     05  WGC-COLUMNS                  PIC 9(02).
002600     05  WGC-ROWS                     PIC 9(02).
002700     05  WGC-SYMBOL-COUNT             PIC 9(02) COMP.
002800     05  WGC-SYMBOL-TAB OCCURS 20 TIMES.
002900         10  WGC-SYM-NAME                 PIC X(08).
003000         10  WGC-SYM-REWARD-MULT          PIC 9(04)V9(02).
003100         10  WGC-SYM-TYPE                 PIC X(08).
003200             88  WGC-SYM-STANDARD             VALUE "standard".   SLT0094 
003300             88  WGC-SYM-BONUS                VALUE "bonus".      SLT0094 
003400         10  WGC-SYM-IMPACT               PIC X(16).
003500         10  WGC-SYM-EXTRA                PIC 9(06).
003600     05  WGC-STD-PROB-COUNT           PIC 9(02) COMP.
003700     05  WGC-STD-PROB-TAB OCCURS 20 TIMES.
003800         10  WGC-SSP-COLUMN               PIC 9(02).
003900         10  WGC-SSP-ROW                  PIC 9(02).
004000         10  WGC-SSP-WEIGHT-COUNT         PIC 9(02) COMP.
004100         10  WGC-SSP-WEIGHT-TAB OCCURS 20 TIMES.
004200             15  WGC-SSP-SYM-NAME             PIC X(08).
004300             15  WGC-SSP-WEIGHT               PIC 9(04).
004400     05  WGC-BONUS-WEIGHT-COUNT       PIC 9(02) COMP.
004500     05  WGC-BONUS-WEIGHT-TAB OCCURS 20 TIMES.
004600         10  WGC-BSP-SYM-NAME             PIC X(08).
004700         10  WGC-BSP-WEIGHT               PIC 9(04).
004800     05  WGC-WINCOMBO-COUNT           PIC 9(02) COMP.
004900     05  WGC-WINCOMBO-TAB OCCURS 20 TIMES.
005000         10  WGC-WCD-NAME                 PIC X(16).
005100         10  WGC-WCD-REWARD-MULT          PIC 9(04)V9(02).
005200         10  WGC-WCD-WHEN                 PIC X(16).
005300             88  WGC-WCD-SAME-SYMBOLS     VALUE "same_symbols".   SLT0094 
005400             88  WGC-WCD-LINEAR-SYMBOLS                           SLT0094 
005500                                       VALUE "linear_symbols".    SLT0094 
005600         10  WGC-WCD-COUNT                PIC 9(02).
005700         10  WGC-WCD-GROUP                PIC X(16).
005800         10  WGC-WCD-AREA-COUNT           PIC 9(02) COMP.
005900         10  WGC-WCD-AREA-TAB OCCURS 10 TIMES.
006000             15  WGC-WCD-CELL-COUNT           PIC 9(01) COMP.
006100             15  WGC-WCD-CELL-TAB OCCURS 4 TIMES.
006200                 20  WGC-WCD-CELL-ROW             PIC 9(01).
006300                 20  WGC-WCD-CELL-COL             PIC 9(01).
006400     05  FILLER                       PIC X(08).
