000100*****************************************************************
000200* Program name:    SLOTRND
000300* Original author: CHIPMAN
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/94  CHIPMAN       Created for the Midway Games scratch
000900*                         card contract - generates one board,
001000*                         scores it, writes the payout record.
001100* 04/02/94  CHIPMAN       Added the BET-FILE control card so the
001200*                         wager no longer has to be hand-keyed
001300*                         into a WORKING-STORAGE literal.
001400* 09/02/94  CHIPMAN       Split config record layout out into
001500*                         SLOTCFG (FD view) and SLOTCFW (loaded
001600*                         WORKING-STORAGE tables) - one COPY
001700*                         target cannot supply both.
001800* 11/30/95  CHIPMAN       Bonus symbols were landing off-board on
001900*                         4x4 tables - fixed 341's row/col draw.
002000* 06/14/96  RIVERA        Added same-symbols-only rule to the
002100*                         occurrence counter per Midway change
002200*                         request #118 (bonus cells must never
002300*                         count toward a standard symbol's tally).
002400* 01/06/99  CHIPMAN       Y2K REVIEW - NO DATE-OF-CENTURY FIELDS
002500*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
002600* 08/19/00  RIVERA        Reward rounding was truncating instead
002700*                         of rounding half up on a .005 boundary -
002800*                         550 now uses COMPUTE ... ROUNDED.
002900* 04/18/02  CHIPMAN       Raised symbol/win-combo table maximums
003000*                         to 20 entries (see SLOTCFG/SLOTCFW).
003100* 10/03/07  RIVERA        Ticket SLT-0091 - bonus effect was
003200*                         applying extra-bonus even when a
003300*                         qualifying multiply symbol was also on
003400*                         the board.  540 now checks multiply
003500*                         first and ignores extra-bonus when it
003600*                         wins, per the house rules memo.
003700* 02/11/08  RIVERA        Ticket SLT-0094 - Midway's CONFIG feed  SLT0094 
003800*                         codes SYM-TYPE/WC-WHEN/SYM-IMPACT in    SLT0094 
003900*                         lower case (standard, bonus, same_      SLT0094 
004000*                         symbols, linear_symbols, multiply_      SLT0094 
004100*                         reward, extra_bonus).  The 88-levels in SLT0094 
004200*                         SLOTCFW and the EVALUATE in 540 were    SLT0094 
004300*                         still testing upper case, so no cell    SLT0094 
004400*                         ever counted as standard and no bonus   SLT0094 
004500*                         effect ever fired.  Corrected the       SLT0094 
004600*                         literals to match Midway's feed.        SLT0094 
004700*
004800*****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.     SLOTRND.
005100 AUTHOR.         CHIPMAN.
005200 INSTALLATION.   CASA CHIPMAN.
005300 DATE-WRITTEN.   3/11/1994.
005400 DATE-COMPILED.  3/11/1994.
005500 SECURITY.       NON-CONFIDENTIAL.
005600*****************************************************************
005700* SLOTRND plays one round of the scratch-card slot engine: it
005800* loads a game configuration (board shape, symbol catalog, cell
005900* probabilities, bonus probabilities, win-combination rules),
006000* generates one symbol board, works out which win combinations
006100* apply to it, prices the reward against the wager on the
006200* BET-FILE control card, and writes one GAME-RESULT record.
006300*
006400*                    Job Control Language
006500*
006600* //SLOTRND  JOB 1,NOTIFY=&SYSUID
006700* //***************************************************/
006800* //COBRUN  EXEC IGYWCL
006900* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(SLOTRND),DISP=SHR
007000* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(SLOTRND),DISP=SHR
007100* //***************************************************/
007200* // IF RC = 0 THEN
007300* //***************************************************/
007400* //RUN     EXEC PGM=SLOTRND
007500* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007600* //SLOTCFG   DD DSN=&SYSUID..SLOTGAME.CONFIG,DISP=SHR
007700* //SLOTBET   DD DSN=&SYSUID..SLOTGAME.BETPARM,DISP=SHR
007800* //SLOTRES   DD DSN=&SYSUID..SLOTGAME.RESULT,
007900* //             DISP=(NEW,CATLG,DELETE)
008000* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
008100* //CEEDUMP   DD DUMMY
008200* //SYSUDUMP  DD DUMMY
008300* //***************************************************/
008400* // ELSE
008500* // ENDIF
008600*****************************************************************
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT CFG-FILE ASSIGN TO SLOTCFG
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-CFG-STATUS.
009600
009700     SELECT BET-FILE ASSIGN TO SLOTBET
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-BET-STATUS.
010000
010100     SELECT RES-FILE ASSIGN TO SLOTRES
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS WS-RES-STATUS.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800*    CFG-FILE HOLDS THE GAME CONFIGURATION - ONE HEADER RECORD,
010900*    ONE RECORD PER SYMBOL, ONE PER CELL-PROBABILITY ROW, ONE
011000*    BONUS-PROBABILITY ROW AND ONE PER WIN-COMBINATION RULE.
011100*    COPY SLOTCFG SUPPLIES THE RAW RECORD AND ITS FIVE VIEWS.
011200*
011300 FD  CFG-FILE
011400     RECORD CONTAINS 250 CHARACTERS
011500     RECORDING MODE F.
011600     COPY SLOTCFG.
011700*
011800*    BET-FILE IS A ONE-RECORD CONTROL CARD CARRYING THE WAGER
011900*    FOR THIS ROUND - THE COBOL STAND-IN FOR WHAT THE ORIGINAL
012000*    PROGRAM TOOK AS A COMMAND-LINE ARGUMENT.
012100*
012200 FD  BET-FILE
012300     RECORD CONTAINS 10 CHARACTERS
012400     RECORDING MODE F.
012500 01  BET-FILE-RECORD                 PIC 9(08)V9(02).
012600*
012700*    RES-FILE RECEIVES ONE GAME-RESULT RECORD PER RUN.  THE
012800*    DETAILED FIELDS ARE BUILT IN WORKING-STORAGE (COPY SLOTRES)
012900*    AND MOVED HERE BEFORE THE WRITE.
013000*
013100 FD  RES-FILE
013200     RECORD CONTAINS 400 CHARACTERS
013300     RECORDING MODE F.
013400 01  RES-FILE-RECORD                 PIC X(400).
013500*
013600 WORKING-STORAGE SECTION.
013700*
013800*    THE LOADED GAME CONFIGURATION AND THE RESULT WORK AREA.
013900*
014000     COPY SLOTCFW.
014100     COPY SLOTRES.
014200*
014300*    SWITCHES AND FILE STATUS BYTES.
014400*
014500 77  WS-EOF-CFG                      PIC X(01) VALUE "N".
014600     88  CFG-EOF                         VALUE "Y".
014700 77  WS-AREA-MATCH                    PIC X(01) VALUE "Y".
014800     88  AREA-MATCHES                    VALUE "Y".
014900 77  WS-LOOKUP-FOUND                  PIC X(01) VALUE "N".
015000     88  LOOKUP-FOUND                    VALUE "Y".
015100 77  WS-COMBO-FOUND                   PIC X(01) VALUE "N".
015200     88  COMBO-FOUND                     VALUE "Y".
015300 77  WS-BONUS-EFFECT                  PIC X(16) VALUE "miss".     SLT0094 
015400     88  EFFECT-MULTIPLY         VALUE "multiply_reward".         SLT0094 
015500     88  EFFECT-EXTRA            VALUE "extra_bonus".             SLT0094 
015600     88  EFFECT-MISS             VALUE "miss".                    SLT0094 
015700
015800 01  WS-FILE-STATUS.
015900     05  WS-CFG-STATUS                PIC X(02) VALUE "00".
016000     05  WS-BET-STATUS                PIC X(02) VALUE "00".
016100     05  WS-RES-STATUS                PIC X(02) VALUE "00".
016200     05  FILLER                       PIC X(02).
016300*
016400*    THE WAGER FOR THIS ROUND, READ FROM BET-FILE.
016500*
016600 77  WS-BET-AMOUNT                    PIC 9(08)V9(02) VALUE ZERO.
016700*
016800*    THE RANDOM NUMBER GENERATOR.  SLOTRND DOES NOT USE THE
016900*    z/OS FUNCTION RANDOM - THE SHOP'S OWN LINEAR CONGRUENTIAL
017000*    ROUTINE (PARAGRAPHS 910/920) IS SEEDED FROM THE TIME-OF-DAY
017100*    CLOCK AND STEPPED ONCE PER DRAW.
017200*
017300 01  WS-RANDOM-WORK.
017400     05  WS-RANDOM-SEED               PIC 9(09) COMP VALUE 1.
017500     05  WS-RANDOM-MULT                PIC 9(09) COMP
017600                                        VALUE 16807.
017700     05  WS-RANDOM-MODULUS             PIC 9(09) COMP
017800                                        VALUE 2147483647.
017900     05  WS-RANDOM-PRODUCT             PIC 9(18) COMP.
018000     05  WS-RANDOM-QUOT                PIC 9(09) COMP.
018100     05  WS-RANDOM-MOD-BASE            PIC 9(06) COMP.
018200     05  WS-RANDOM-MOD-RESULT          PIC 9(06) COMP.
018300     05  FILLER                       PIC X(04).
018400
018500 01  WS-TOD-FIELDS.
018600     05  WS-TOD-RAW                   PIC 9(08).
018700     05  FILLER                       PIC X(04).
018800 01  WS-TOD-VIEW REDEFINES WS-TOD-FIELDS.
018900     05  WS-TOD-HH                    PIC 99.
019000     05  WS-TOD-MM                    PIC 99.
019100     05  WS-TOD-SS                    PIC 99.
019200     05  WS-TOD-HS                    PIC 99.
019300     05  FILLER                       PIC X(04).
019400*
019500*    SUBSCRIPTS AND COUNTERS USED ACROSS THE GENERATOR,
019600*    DETECTOR AND REWARD CALCULATOR.  THESE ARE SCRATCH
019700*    VARIABLES REUSED FROM ONE PARAGRAPH GROUP TO THE NEXT -
019800*    THEY ARE NEVER RELIED UPON TO SURVIVE ACROSS A GROUP.
019900*
020000 01  WS-SUBSCRIPTS.
020100     05  WS-ROW-IDX                   PIC 9(02) COMP.
020200     05  WS-COL-IDX                   PIC 9(02) COMP.
020300     05  WS-ZERO-ROW                  PIC 9(02) COMP.
020400     05  WS-ZERO-COL                  PIC 9(02) COMP.
020500     05  WS-PROB-ROW-IDX              PIC 9(02) COMP.
020600     05  WS-PROB-MATCH-IDX            PIC 9(02) COMP VALUE 1.
020700     05  WS-BONUS-COUNT               PIC 9(02) COMP.
020800     05  WS-BONUS-IDX                 PIC 9(02) COMP.
020900     05  WS-SYM-IDX                   PIC 9(02) COMP.
021000     05  WS-WCD-IDX                   PIC 9(02) COMP.
021100     05  WS-WCD-IDX2                  PIC 9(02) COMP.
021200     05  WS-AREA-IDX                  PIC 9(02) COMP.
021300     05  WS-CELL-IDX2                 PIC 9(01) COMP.
021400     05  WS-APPLIED-IDX               PIC 9(02) COMP.
021500     05  WS-COMBO-IDX                 PIC 9(02) COMP.
021600     05  WS-LOOKUP-INDEX              PIC 9(02) COMP.
021700     05  WS-LOOKUP-INDEX2             PIC 9(02) COMP.
021800     05  WS-WIN-IDX                   PIC 9(02) COMP.
021900     05  FILLER                       PIC X(04).
022000
022100 77  WS-LOOKUP-NAME                   PIC X(08).
022200 77  WS-AREA-SYMBOL                   PIC X(08).
022300 77  WS-FIRST-CELL-SYMBOL             PIC X(08).
022400 77  WS-COMBO-NAME-WORK               PIC X(16).
022500*
022600*    WEIGHTED-RANDOM-PICK SCRATCH AREA.  310/320/340/350 LOAD
022700*    ONE WEIGHTED LIST INTO THIS AREA (EITHER A CELL'S STANDARD
022800*    LIST OR THE BONUS LIST) BEFORE CALLING 350.
022900*
023000 01  WS-PICK-SCRATCH.
023100     05  WS-PICK-COUNT                PIC 9(02) COMP.
023200     05  WS-PICK-TAB OCCURS 20 TIMES.
023300         10  WS-PICK-SYM-NAME             PIC X(08).
023400         10  WS-PICK-WEIGHT               PIC 9(04).
023500     05  WS-PICK-TOTAL                PIC 9(06) COMP.
023600     05  WS-PICK-RUNNING               PIC 9(06) COMP.
023700     05  WS-PICK-DRAW                  PIC 9(06) COMP.
023800     05  FILLER                       PIC X(04).
023900 77  WS-PICK-RESULT                   PIC X(08).
024000*
024100*    STANDARD-SYMBOL OCCURRENCE COUNTS, KEPT PARALLEL TO
024200*    WGC-SYMBOL-TAB, AND THE APPLIED-WIN-COMBINATION TABLE -
024300*    ONE ROW PER SYMBOL THAT WON SOMETHING, EACH CARRYING THE
024400*    LIST OF WIN-COMBINATION NAMES IT WON.
024500*
024600 01  WS-DETECT-WORK.
024700     05  WS-SYM-OCCURS-TAB OCCURS 20 TIMES
024800                                       PIC 9(02) COMP.
024900     05  WS-APPLIED-COUNT             PIC 9(02) COMP.
025000     05  WS-APPLIED-TAB OCCURS 20 TIMES.
025100         10  WS-APPLIED-SYMBOL            PIC X(08).
025200         10  WS-APPLIED-COMBO-COUNT       PIC 9(02) COMP.
025300         10  WS-APPLIED-COMBO-TAB OCCURS 20 TIMES
025400                                       PIC X(16).
025500     05  FILLER                       PIC X(04).
025600*
025700*    REWARD CALCULATOR WORK AREA.  MONEY STAYS ZONED DISPLAY
025800*    PER SHOP STANDARD - NO COMP-3 ON ANY DOLLAR FIELD.
025900*    WS-REWARD-TOTAL CARRIES FOUR DECIMAL PLACES SO MULTIPLIER
026000*    FRACTIONS (E.G. 2.5) DO NOT LOSE PRECISION BEFORE THE
026100*    FINAL ROUNDING IN 550.
026200*
026300 01  WS-REWARD-WORK.
026400     05  WS-REWARD-TOTAL              PIC 9(08)V9(04)
026500                                       VALUE ZERO.
026600     05  WS-SYM-REWARD                PIC 9(08)V9(04)
026700                                       VALUE ZERO.
026800     05  WS-MAX-COMBO-MULT            PIC 9(04)V9(04)
026900                                       VALUE ZERO.
027000     05  WS-MAX-MULTIPLY-MULT         PIC 9(04)V9(04)
027100                                       VALUE 1.
027200     05  WS-MAX-EXTRA-AMOUNT          PIC 9(06)V9(02)
027300                                       VALUE ZERO.
027400     05  FILLER                       PIC X(04).
027500*
027600 PROCEDURE DIVISION.
027700*----------------------------------------------------------------*
027800*    100 - ROUND ORCHESTRATOR
027900*----------------------------------------------------------------*
028000 100-MAIN-PARA.
028100     PERFORM 110-OPEN-FILES
028200     PERFORM 120-READ-BET-PARM
028300     PERFORM 200-PLAY-ROUND
028400     PERFORM 900-CLOSE-FILES
028500     GO TO 999-END-PGM.
028600
028700 110-OPEN-FILES.
028800     OPEN INPUT CFG-FILE
028900     OPEN INPUT BET-FILE
029000     OPEN OUTPUT RES-FILE
029100     PERFORM 910-SEED-RANDOM-NUMBER.
029200
029300 120-READ-BET-PARM.
029400     MOVE ZERO TO WS-BET-AMOUNT
029500     READ BET-FILE
029600         AT END
029700             DISPLAY "SLOTRND-120 NO BET-FILE RECORD, USING ZERO"
029800     END-READ
029900     IF WS-BET-STATUS = "00"
030000        MOVE BET-FILE-RECORD TO WS-BET-AMOUNT
030100     END-IF.
030200*
030300*    200 - PLAY ONE ROUND: GENERATE, DETECT, PRICE, PUBLISH.
030400*
030500 200-PLAY-ROUND.
030600     PERFORM 210-LOAD-GAME-CONFIG
030700     PERFORM 300-GENERATE-MATRIX
030800     PERFORM 400-DETECT-WIN-COMBOS
030900     PERFORM 500-CALCULATE-REWARD
031000     PERFORM 250-BUILD-RESULT-RECORD
031100     PERFORM 257-WRITE-RESULT-RECORD
031200     PERFORM 260-DISPLAY-RESULT.
031300*----------------------------------------------------------------*
031400*    210 - LOAD GAME CONFIGURATION FROM CFG-FILE
031500*----------------------------------------------------------------*
031600 210-LOAD-GAME-CONFIG.
031700     MOVE ZERO TO WGC-SYMBOL-COUNT
031800     MOVE ZERO TO WGC-STD-PROB-COUNT
031900     MOVE ZERO TO WGC-BONUS-WEIGHT-COUNT
032000     MOVE ZERO TO WGC-WINCOMBO-COUNT
032100     PERFORM 211-READ-CFG-RECORD
032200     PERFORM 212-STORE-CFG-RECORD UNTIL CFG-EOF.
032300
032400 211-READ-CFG-RECORD.
032500     READ CFG-FILE
032600         AT END MOVE "Y" TO WS-EOF-CFG
032700     END-READ.
032800
032900 212-STORE-CFG-RECORD.
033000     EVALUATE TRUE
033100         WHEN CFG-TYPE-HEADER
033200             PERFORM 213-STORE-HEADER
033300         WHEN CFG-TYPE-SYMBOL
033400             PERFORM 214-STORE-SYMBOL
033500         WHEN CFG-TYPE-STD-PROB
033600             PERFORM 215-STORE-STD-PROB
033700         WHEN CFG-TYPE-BONUS-PROB
033800             PERFORM 218-STORE-BONUS-PROB
033900         WHEN CFG-TYPE-WINCOMBO
034000             PERFORM 221-STORE-WINCOMBO
034100         WHEN OTHER
034200             DISPLAY "SLOTRND-212 UNKNOWN CFG RECORD TYPE "
034300                     CFG-REC-TYPE
034400     END-EVALUATE
034500     PERFORM 211-READ-CFG-RECORD.
034600
034700 213-STORE-HEADER.
034800     MOVE CFGH-COLUMNS TO WGC-COLUMNS
034900     MOVE CFGH-ROWS    TO WGC-ROWS.
035000
035100 214-STORE-SYMBOL.
035200     ADD 1 TO WGC-SYMBOL-COUNT
035300     MOVE CFGS-NAME
035400       TO WGC-SYM-NAME(WGC-SYMBOL-COUNT)
035500     MOVE CFGS-REWARD-MULT
035600       TO WGC-SYM-REWARD-MULT(WGC-SYMBOL-COUNT)
035700     MOVE CFGS-TYPE
035800       TO WGC-SYM-TYPE(WGC-SYMBOL-COUNT)
035900     MOVE CFGS-IMPACT
036000       TO WGC-SYM-IMPACT(WGC-SYMBOL-COUNT)
036100     MOVE CFGS-EXTRA
036200       TO WGC-SYM-EXTRA(WGC-SYMBOL-COUNT).
036300
036400 215-STORE-STD-PROB.
036500     ADD 1 TO WGC-STD-PROB-COUNT
036600     MOVE CFGP-COLUMN TO WGC-SSP-COLUMN(WGC-STD-PROB-COUNT)
036700     MOVE CFGP-ROW    TO WGC-SSP-ROW(WGC-STD-PROB-COUNT)
036800     MOVE CFGP-WEIGHT-COUNT
036900       TO WGC-SSP-WEIGHT-COUNT(WGC-STD-PROB-COUNT)
037000     PERFORM 216-COPY-ONE-STD-WEIGHT
037100         VARYING WS-PROB-ROW-IDX FROM 1 BY 1
037200         UNTIL WS-PROB-ROW-IDX > CFGP-WEIGHT-COUNT.
037300
037400 216-COPY-ONE-STD-WEIGHT.
037500     MOVE CFGP-SYM-NAME(WS-PROB-ROW-IDX)
037600       TO WGC-SSP-SYM-NAME(WGC-STD-PROB-COUNT, WS-PROB-ROW-IDX)
037700     MOVE CFGP-WEIGHT(WS-PROB-ROW-IDX)
037800       TO WGC-SSP-WEIGHT(WGC-STD-PROB-COUNT, WS-PROB-ROW-IDX).
037900
038000 218-STORE-BONUS-PROB.
038100     MOVE CFGB-WEIGHT-COUNT TO WGC-BONUS-WEIGHT-COUNT
038200     PERFORM 219-COPY-ONE-BONUS-WEIGHT
038300         VARYING WS-PROB-ROW-IDX FROM 1 BY 1
038400         UNTIL WS-PROB-ROW-IDX > CFGB-WEIGHT-COUNT.
038500
038600 219-COPY-ONE-BONUS-WEIGHT.
038700     MOVE CFGB-SYM-NAME(WS-PROB-ROW-IDX)
038800       TO WGC-BSP-SYM-NAME(WS-PROB-ROW-IDX)
038900     MOVE CFGB-WEIGHT(WS-PROB-ROW-IDX)
039000       TO WGC-BSP-WEIGHT(WS-PROB-ROW-IDX).
039100
039200 221-STORE-WINCOMBO.
039300     ADD 1 TO WGC-WINCOMBO-COUNT
039400     MOVE CFGW-NAME        TO WGC-WCD-NAME(WGC-WINCOMBO-COUNT)
039500     MOVE CFGW-REWARD-MULT
039600       TO WGC-WCD-REWARD-MULT(WGC-WINCOMBO-COUNT)
039700     MOVE CFGW-WHEN        TO WGC-WCD-WHEN(WGC-WINCOMBO-COUNT)
039800     MOVE CFGW-COUNT       TO WGC-WCD-COUNT(WGC-WINCOMBO-COUNT)
039900     MOVE CFGW-GROUP       TO WGC-WCD-GROUP(WGC-WINCOMBO-COUNT)
040000     MOVE CFGW-AREA-COUNT
040100       TO WGC-WCD-AREA-COUNT(WGC-WINCOMBO-COUNT)
040200     PERFORM 222-COPY-ONE-WINCOMBO-AREA
040300         VARYING WS-AREA-IDX FROM 1 BY 1
040400         UNTIL WS-AREA-IDX > CFGW-AREA-COUNT.
040500
040600 222-COPY-ONE-WINCOMBO-AREA.
040700     MOVE CFGW-CELL-COUNT(WS-AREA-IDX)
040800       TO WGC-WCD-CELL-COUNT(WGC-WINCOMBO-COUNT, WS-AREA-IDX)
040900     PERFORM 223-COPY-ONE-WINCOMBO-CELL
041000         VARYING WS-CELL-IDX2 FROM 1 BY 1
041100         UNTIL WS-CELL-IDX2 > CFGW-CELL-COUNT(WS-AREA-IDX).
041200
041300 223-COPY-ONE-WINCOMBO-CELL.
041400     MOVE CFGW-CELL-ROW(WS-AREA-IDX, WS-CELL-IDX2)
041500       TO WGC-WCD-CELL-ROW(WGC-WINCOMBO-COUNT, WS-AREA-IDX,
041600                           WS-CELL-IDX2)
041700     MOVE CFGW-CELL-COL(WS-AREA-IDX, WS-CELL-IDX2)
041800       TO WGC-WCD-CELL-COL(WGC-WINCOMBO-COUNT, WS-AREA-IDX,
041900                           WS-CELL-IDX2).
042000*----------------------------------------------------------------*
042100*    250 - BUILD AND WRITE THE GAME-RESULT RECORD
042200*----------------------------------------------------------------*
042300 250-BUILD-RESULT-RECORD.
042400     PERFORM 254-BUILD-RESULT-WIN-LIST.
042500
042600 254-BUILD-RESULT-WIN-LIST.
042700     MOVE ZERO TO RES-WIN-COUNT
042800     PERFORM 255-COPY-ONE-APPLIED-SYMBOL
042900         VARYING WS-APPLIED-IDX FROM 1 BY 1
043000         UNTIL WS-APPLIED-IDX > WS-APPLIED-COUNT.
043100
043200 255-COPY-ONE-APPLIED-SYMBOL.
043300     PERFORM 256-COPY-ONE-APPLIED-COMBO
043400         VARYING WS-COMBO-IDX FROM 1 BY 1
043500         UNTIL WS-COMBO-IDX >
043600               WS-APPLIED-COMBO-COUNT(WS-APPLIED-IDX).
043700
043800 256-COPY-ONE-APPLIED-COMBO.
043900     IF RES-WIN-COUNT < 10
044000        ADD 1 TO RES-WIN-COUNT
044100        MOVE WS-APPLIED-SYMBOL(WS-APPLIED-IDX)
044200          TO RES-WIN-SYMBOL(RES-WIN-COUNT)
044300        MOVE WS-APPLIED-COMBO-TAB(WS-APPLIED-IDX, WS-COMBO-IDX)
044400          TO RES-WIN-COMBO-NAME(RES-WIN-COUNT)
044500     END-IF.
044600
044700 257-WRITE-RESULT-RECORD.
044800     MOVE RES-GAME-RESULT TO RES-FILE-RECORD
044900     WRITE RES-FILE-RECORD.
045000*
045100*    260 - DISPLAY THE RESULT ON SYSOUT (THE ONLY "REPORT" THIS
045200*    PROGRAM PRODUCES - THERE ARE NO CONTROL BREAKS OR TOTALS).
045300*
045400 260-DISPLAY-RESULT.
045500     DISPLAY "SLOTRND GAME RESULT"
045600     DISPLAY "  BOARD: " RES-ROWS " ROWS BY "
045700             RES-COLUMNS " COLUMNS"
045800     PERFORM 261-DISPLAY-ONE-ROW
045900         VARYING WS-ROW-IDX FROM 1 BY 1 UNTIL WS-ROW-IDX >
046000                 RES-ROWS
046100     DISPLAY "  REWARD: " RES-REWARD
046200     DISPLAY "  WIN COMBINATIONS APPLIED: " RES-WIN-COUNT
046300     PERFORM 262-DISPLAY-ONE-WIN-ENTRY
046400         VARYING WS-WIN-IDX FROM 1 BY 1 UNTIL WS-WIN-IDX >
046500                 RES-WIN-COUNT.
046600
046700 261-DISPLAY-ONE-ROW.
046800     PERFORM 263-DISPLAY-ONE-CELL
046900         VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX >
047000                 RES-COLUMNS.
047100
047200 262-DISPLAY-ONE-WIN-ENTRY.
047300     DISPLAY "    " RES-WIN-SYMBOL(WS-WIN-IDX) " WON "
047400             RES-WIN-COMBO-NAME(WS-WIN-IDX).
047500
047600 263-DISPLAY-ONE-CELL.
047700     DISPLAY "    ROW " WS-ROW-IDX " COL " WS-COL-IDX " = "
047800             RES-MTX-CELL(WS-ROW-IDX, WS-COL-IDX).
047900*----------------------------------------------------------------*
048000*    300 - MATRIX GENERATOR
048100*----------------------------------------------------------------*
048200 300-GENERATE-MATRIX.
048300     MOVE WGC-ROWS    TO RES-ROWS
048400     MOVE WGC-COLUMNS TO RES-COLUMNS
048500     PERFORM 301-GENERATE-ONE-ROW
048600         VARYING WS-ROW-IDX FROM 1 BY 1 UNTIL WS-ROW-IDX >
048700                 WGC-ROWS
048800     PERFORM 330-COMPUTE-BONUS-COUNT
048900     PERFORM 340-PLACE-BONUS-SYMBOLS
049000         VARYING WS-BONUS-IDX FROM 1 BY 1 UNTIL WS-BONUS-IDX >
049100                 WS-BONUS-COUNT.
049200
049300 301-GENERATE-ONE-ROW.
049400     PERFORM 302-GENERATE-ONE-CELL
049500         VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX >
049600                 WGC-COLUMNS.
049700
049800 302-GENERATE-ONE-CELL.
049900     PERFORM 310-FIND-CELL-PROB-ROW
050000     PERFORM 320-PICK-STANDARD-SYMBOL
050100     MOVE WS-PICK-RESULT
050200       TO RES-MTX-CELL(WS-ROW-IDX, WS-COL-IDX).
050300*
050400*    310 - LOCATE THE STANDARD-SYMBOL-PROB ROW FOR THIS CELL.
050500*    PER THE MIDWAY SPEC, IF NO ROW MATCHES (COLUMN,ROW) THE
050600*    FIRST CONFIGURED ROW IS USED - THIS IS A REQUIRED
050700*    COMPATIBILITY BEHAVIOR, NOT A DEFECT.  AN EMPTY TABLE IS
050800*    A CONFIGURATION ERROR AND ABENDS THE RUN.
050900*
051000 310-FIND-CELL-PROB-ROW.
051100     IF WGC-STD-PROB-COUNT = ZERO
051200        DISPLAY "SLOTRND-310 STANDARD-SYMBOL-PROB TABLE EMPTY"
051300        GO TO 995-ABEND-NO-PROB-TABLE
051400     END-IF
051500     COMPUTE WS-ZERO-ROW = WS-ROW-IDX - 1
051600     COMPUTE WS-ZERO-COL = WS-COL-IDX - 1
051700     MOVE "N" TO WS-LOOKUP-FOUND
051800     MOVE 1 TO WS-PROB-MATCH-IDX
051900     PERFORM 311-SCAN-ONE-PROB-ROW
052000         VARYING WS-PROB-ROW-IDX FROM 1 BY 1
052100         UNTIL WS-PROB-ROW-IDX > WGC-STD-PROB-COUNT.
052200
052300 311-SCAN-ONE-PROB-ROW.
052400     IF NOT LOOKUP-FOUND
052500        IF WGC-SSP-COLUMN(WS-PROB-ROW-IDX) = WS-ZERO-COL
052600           AND WGC-SSP-ROW(WS-PROB-ROW-IDX) = WS-ZERO-ROW
052700           MOVE WS-PROB-ROW-IDX TO WS-PROB-MATCH-IDX
052800           MOVE "Y" TO WS-LOOKUP-FOUND
052900        END-IF
053000     END-IF.
053100
053200 320-PICK-STANDARD-SYMBOL.
053300     MOVE WGC-SSP-WEIGHT-COUNT(WS-PROB-MATCH-IDX)
053400       TO WS-PICK-COUNT
053500     PERFORM 321-LOAD-ONE-STD-PICK-ENTRY
053600         VARYING WS-PROB-ROW-IDX FROM 1 BY 1
053700         UNTIL WS-PROB-ROW-IDX > WS-PICK-COUNT
053800     PERFORM 350-WEIGHTED-PICK.
053900
054000 321-LOAD-ONE-STD-PICK-ENTRY.
054100     MOVE WGC-SSP-SYM-NAME(WS-PROB-MATCH-IDX, WS-PROB-ROW-IDX)
054200       TO WS-PICK-SYM-NAME(WS-PROB-ROW-IDX)
054300     MOVE WGC-SSP-WEIGHT(WS-PROB-MATCH-IDX, WS-PROB-ROW-IDX)
054400       TO WS-PICK-WEIGHT(WS-PROB-ROW-IDX).
054500*
054600*    330 - BONUS-COUNT = MAX(1, FLOOR(ROWS*COLUMNS/6)).  THE
054700*    INTEGER DIVIDE INTO A PIC 9(02) FIELD TRUNCATES FOR US -
054800*    NO ROUNDED CLAUSE HERE.
054900*
055000 330-COMPUTE-BONUS-COUNT.
055100     COMPUTE WS-BONUS-COUNT = (WGC-ROWS * WGC-COLUMNS) / 6
055200     IF WS-BONUS-COUNT < 1
055300        MOVE 1 TO WS-BONUS-COUNT
055400     END-IF.
055500*
055600*    340 - SCATTER WS-BONUS-COUNT BONUS SYMBOLS AT RANDOM
055700*    CELLS.  DUPLICATE DRAWS ARE ALLOWED - LAST WRITE WINS.
055800*
055900 340-PLACE-BONUS-SYMBOLS.
056000     MOVE WGC-ROWS TO WS-RANDOM-MOD-BASE
056100     PERFORM 930-RANDOM-IN-RANGE
056200     COMPUTE WS-ROW-IDX = WS-RANDOM-MOD-RESULT + 1
056300     MOVE WGC-COLUMNS TO WS-RANDOM-MOD-BASE
056400     PERFORM 930-RANDOM-IN-RANGE
056500     COMPUTE WS-COL-IDX = WS-RANDOM-MOD-RESULT + 1
056600     MOVE WGC-BONUS-WEIGHT-COUNT TO WS-PICK-COUNT
056700     PERFORM 341-LOAD-ONE-BONUS-PICK-ENTRY
056800         VARYING WS-PROB-ROW-IDX FROM 1 BY 1
056900         UNTIL WS-PROB-ROW-IDX > WS-PICK-COUNT
057000     PERFORM 350-WEIGHTED-PICK
057100     MOVE WS-PICK-RESULT
057200       TO RES-MTX-CELL(WS-ROW-IDX, WS-COL-IDX).
057300
057400 341-LOAD-ONE-BONUS-PICK-ENTRY.
057500     MOVE WGC-BSP-SYM-NAME(WS-PROB-ROW-IDX)
057600       TO WS-PICK-SYM-NAME(WS-PROB-ROW-IDX)
057700     MOVE WGC-BSP-WEIGHT(WS-PROB-ROW-IDX)
057800       TO WS-PICK-WEIGHT(WS-PROB-ROW-IDX).
057900*
058000*    350 - WEIGHTED RANDOM PICK OVER WS-PICK-TAB(1:WS-PICK-COUNT)
058100*    USED IDENTICALLY FOR A CELL'S STANDARD LIST (320) AND THE
058200*    BONUS LIST (340/341).
058300*
058400 350-WEIGHTED-PICK.
058500     MOVE ZERO TO WS-PICK-TOTAL
058600     PERFORM 351-SUM-ONE-PICK-WEIGHT
058700         VARYING WS-PROB-ROW-IDX FROM 1 BY 1
058800         UNTIL WS-PROB-ROW-IDX > WS-PICK-COUNT
058900     MOVE WS-PICK-TOTAL TO WS-RANDOM-MOD-BASE
059000     PERFORM 930-RANDOM-IN-RANGE
059100     MOVE WS-RANDOM-MOD-RESULT TO WS-PICK-DRAW
059200     MOVE SPACES TO WS-PICK-RESULT
059300     MOVE ZERO TO WS-PICK-RUNNING
059400     PERFORM 353-SCAN-ONE-PICK-WEIGHT
059500         VARYING WS-PROB-ROW-IDX FROM 1 BY 1
059600         UNTIL WS-PROB-ROW-IDX > WS-PICK-COUNT
059700     IF WS-PICK-RESULT = SPACES
059800        MOVE WS-PICK-SYM-NAME(1) TO WS-PICK-RESULT
059900     END-IF.
060000
060100 351-SUM-ONE-PICK-WEIGHT.
060200     ADD WS-PICK-WEIGHT(WS-PROB-ROW-IDX) TO WS-PICK-TOTAL.
060300
060400 353-SCAN-ONE-PICK-WEIGHT.
060500     ADD WS-PICK-WEIGHT(WS-PROB-ROW-IDX) TO WS-PICK-RUNNING
060600     IF WS-PICK-RESULT = SPACES
060700        IF WS-PICK-RUNNING > WS-PICK-DRAW
060800           MOVE WS-PICK-SYM-NAME(WS-PROB-ROW-IDX)
060900             TO WS-PICK-RESULT
061000        END-IF
061100     END-IF.
061200*----------------------------------------------------------------*
061300*    400 - WIN-COMBINATION DETECTOR
061400*----------------------------------------------------------------*
061500 400-DETECT-WIN-COMBOS.
061600     PERFORM 401-RESET-DETECT-TABLES
061700     PERFORM 405-COUNT-ONE-MATRIX-ROW
061800         VARYING WS-ROW-IDX FROM 1 BY 1 UNTIL WS-ROW-IDX >
061900                 WGC-ROWS
062000     PERFORM 420-CHECK-SAME-SYMBOLS-RULES
062100     PERFORM 430-CHECK-LINEAR-RULES.
062200
062300 401-RESET-DETECT-TABLES.
062400     MOVE ZERO TO WS-APPLIED-COUNT
062500     PERFORM 402-RESET-ONE-SYM-OCCURS
062600         VARYING WS-SYM-IDX FROM 1 BY 1 UNTIL WS-SYM-IDX >
062700                 WGC-SYMBOL-COUNT.
062800
062900 402-RESET-ONE-SYM-OCCURS.
063000     MOVE ZERO TO WS-SYM-OCCURS-TAB(WS-SYM-IDX).
063100*
063200*    405/406 - COUNT STANDARD-TYPE SYMBOLS ACROSS THE BOARD.
063300*    BONUS-TYPE SYMBOLS NEVER ADD TO ANY SYMBOL'S OCCURRENCE
063400*    COUNT (MIDWAY CHANGE REQUEST #118).
063500*
063600 405-COUNT-ONE-MATRIX-ROW.
063700     PERFORM 406-COUNT-ONE-CELL
063800         VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX >
063900                 WGC-COLUMNS.
064000
064100 406-COUNT-ONE-CELL.
064200     MOVE RES-MTX-CELL(WS-ROW-IDX, WS-COL-IDX) TO WS-LOOKUP-NAME
064300     PERFORM 410-FIND-SYMBOL-INDEX
064400     IF LOOKUP-FOUND
064500        IF WGC-SYM-STANDARD(WS-LOOKUP-INDEX)
064600           ADD 1 TO WS-SYM-OCCURS-TAB(WS-LOOKUP-INDEX)
064700        END-IF
064800     END-IF.
064900*
065000*    410/411 - LOOK UP WS-LOOKUP-NAME IN THE SYMBOL CATALOG.
065100*
065200 410-FIND-SYMBOL-INDEX.
065300     MOVE "N" TO WS-LOOKUP-FOUND
065400     MOVE ZERO TO WS-LOOKUP-INDEX
065500     PERFORM 411-CHECK-ONE-SYMBOL
065600         VARYING WS-SYM-IDX FROM 1 BY 1 UNTIL WS-SYM-IDX >
065700                 WGC-SYMBOL-COUNT.
065800
065900 411-CHECK-ONE-SYMBOL.
066000     IF NOT LOOKUP-FOUND
066100        IF WGC-SYM-NAME(WS-SYM-IDX) = WS-LOOKUP-NAME
066200           MOVE WS-SYM-IDX TO WS-LOOKUP-INDEX
066300           MOVE "Y" TO WS-LOOKUP-FOUND
066400        END-IF
066500     END-IF.
066600*
066700*    420/421/422 - SAME_SYMBOLS RULES: EVERY STANDARD SYMBOL
066800*    WHOSE OCCURRENCE COUNT MEETS OR EXCEEDS WC-COUNT WINS.
066900*
067000 420-CHECK-SAME-SYMBOLS-RULES.
067100     PERFORM 421-CHECK-ONE-SAME-SYMBOLS-RULE
067200         VARYING WS-WCD-IDX FROM 1 BY 1 UNTIL WS-WCD-IDX >
067300                 WGC-WINCOMBO-COUNT.
067400
067500 421-CHECK-ONE-SAME-SYMBOLS-RULE.
067600     IF WGC-WCD-SAME-SYMBOLS(WS-WCD-IDX)
067700        PERFORM 422-CHECK-ONE-SYMBOL-AGAINST-RULE
067800            VARYING WS-SYM-IDX FROM 1 BY 1 UNTIL WS-SYM-IDX >
067900                    WGC-SYMBOL-COUNT
068000     END-IF.
068100
068200 422-CHECK-ONE-SYMBOL-AGAINST-RULE.
068300     IF WS-SYM-OCCURS-TAB(WS-SYM-IDX) > ZERO
068400        AND WS-SYM-OCCURS-TAB(WS-SYM-IDX) >=
068500            WGC-WCD-COUNT(WS-WCD-IDX)
068600        MOVE WGC-SYM-NAME(WS-SYM-IDX) TO WS-AREA-SYMBOL
068700        PERFORM 450-RECORD-APPLIED-COMBO
068800     END-IF.
068900*
069000*    430/431/440/441 - LINEAR_SYMBOLS RULES: EACH COVERED AREA
069100*    MATCHES ONLY IF EVERY CELL IS IN BOUNDS, CATALOGED, OF
069200*    TYPE STANDARD, AND IDENTICAL TO THE OTHER CELLS IN THAT
069300*    AREA.
069400*
069500 430-CHECK-LINEAR-RULES.
069600     PERFORM 431-CHECK-ONE-LINEAR-RULE
069700         VARYING WS-WCD-IDX FROM 1 BY 1 UNTIL WS-WCD-IDX >
069800                 WGC-WINCOMBO-COUNT.
069900
070000 431-CHECK-ONE-LINEAR-RULE.
070100     IF WGC-WCD-LINEAR-SYMBOLS(WS-WCD-IDX)
070200        PERFORM 440-CHECK-LINEAR-AREA
070300            VARYING WS-AREA-IDX FROM 1 BY 1
070400            UNTIL WS-AREA-IDX >
070500                  WGC-WCD-AREA-COUNT(WS-WCD-IDX)
070600     END-IF.
070700
070800 440-CHECK-LINEAR-AREA.
070900     IF WGC-WCD-CELL-COUNT(WS-WCD-IDX, WS-AREA-IDX) > ZERO
071000        MOVE "Y" TO WS-AREA-MATCH
071100        MOVE SPACES TO WS-FIRST-CELL-SYMBOL
071200        PERFORM 441-CHECK-ONE-LINEAR-CELL
071300            VARYING WS-CELL-IDX2 FROM 1 BY 1
071400            UNTIL WS-CELL-IDX2 >
071500                  WGC-WCD-CELL-COUNT(WS-WCD-IDX, WS-AREA-IDX)
071600        IF AREA-MATCHES
071700           MOVE WS-FIRST-CELL-SYMBOL TO WS-AREA-SYMBOL
071800           PERFORM 450-RECORD-APPLIED-COMBO
071900        END-IF
072000     END-IF.
072100
072200 441-CHECK-ONE-LINEAR-CELL.
072300     IF AREA-MATCHES
072400        COMPUTE WS-ROW-IDX = WGC-WCD-CELL-ROW(WS-WCD-IDX,
072500                  WS-AREA-IDX, WS-CELL-IDX2) + 1
072600        COMPUTE WS-COL-IDX = WGC-WCD-CELL-COL(WS-WCD-IDX,
072700                  WS-AREA-IDX, WS-CELL-IDX2) + 1
072800        IF WS-ROW-IDX > WGC-ROWS OR WS-COL-IDX > WGC-COLUMNS
072900           MOVE "N" TO WS-AREA-MATCH
073000        ELSE
073100           MOVE RES-MTX-CELL(WS-ROW-IDX, WS-COL-IDX)
073200             TO WS-LOOKUP-NAME
073300           PERFORM 410-FIND-SYMBOL-INDEX
073400           IF NOT LOOKUP-FOUND
073500              MOVE "N" TO WS-AREA-MATCH
073600           ELSE
073700              IF NOT WGC-SYM-STANDARD(WS-LOOKUP-INDEX)
073800                 MOVE "N" TO WS-AREA-MATCH
073900              ELSE
074000                 IF WS-CELL-IDX2 = 1
074100                    MOVE WGC-SYM-NAME(WS-LOOKUP-INDEX)
074200                      TO WS-FIRST-CELL-SYMBOL
074300                 ELSE
074400                    IF WGC-SYM-NAME(WS-LOOKUP-INDEX) NOT =
074500                       WS-FIRST-CELL-SYMBOL
074600                       MOVE "N" TO WS-AREA-MATCH
074700                    END-IF
074800                 END-IF
074900              END-IF
075000           END-IF
075100        END-IF
075200     END-IF.
075300*
075400*    450/451 - RECORD THAT WS-AREA-SYMBOL APPLIED THE WIN
075500*    COMBINATION NAMED BY WS-WCD-IDX, FOLDING REPEAT SYMBOLS
075600*    INTO ONE WS-APPLIED-TAB ROW.
075700*
075800 450-RECORD-APPLIED-COMBO.
075900     MOVE WGC-WCD-NAME(WS-WCD-IDX) TO WS-COMBO-NAME-WORK
076000     MOVE "N" TO WS-LOOKUP-FOUND
076100     PERFORM 451-FIND-APPLIED-SYMBOL
076200         VARYING WS-APPLIED-IDX FROM 1 BY 1
076300         UNTIL WS-APPLIED-IDX > WS-APPLIED-COUNT
076400     IF NOT LOOKUP-FOUND
076500        ADD 1 TO WS-APPLIED-COUNT
076600        MOVE WS-APPLIED-COUNT TO WS-APPLIED-IDX
076700        MOVE WS-AREA-SYMBOL TO WS-APPLIED-SYMBOL(WS-APPLIED-IDX)
076800        MOVE ZERO TO WS-APPLIED-COMBO-COUNT(WS-APPLIED-IDX)
076900     END-IF
077000     ADD 1 TO WS-APPLIED-COMBO-COUNT(WS-APPLIED-IDX)
077100     MOVE WS-COMBO-NAME-WORK
077200       TO WS-APPLIED-COMBO-TAB(WS-APPLIED-IDX,
077300             WS-APPLIED-COMBO-COUNT(WS-APPLIED-IDX)).
077400
077500 451-FIND-APPLIED-SYMBOL.
077600     IF NOT LOOKUP-FOUND
077700        IF WS-APPLIED-SYMBOL(WS-APPLIED-IDX) = WS-AREA-SYMBOL
077800           MOVE "Y" TO WS-LOOKUP-FOUND
077900        END-IF
078000     END-IF.
078100*----------------------------------------------------------------*
078200*    500 - REWARD CALCULATOR
078300*----------------------------------------------------------------*
078400 500-CALCULATE-REWARD.
078500     MOVE ZERO TO WS-REWARD-TOTAL
078600     IF WS-APPLIED-COUNT = ZERO
078700        MOVE ZERO TO RES-REWARD
078800     ELSE
078900        PERFORM 510-SUM-BASE-REWARD
079000            VARYING WS-APPLIED-IDX FROM 1 BY 1
079100            UNTIL WS-APPLIED-IDX > WS-APPLIED-COUNT
079200        PERFORM 530-SCAN-BONUS-SYMBOLS
079300        PERFORM 540-APPLY-BONUS-EFFECT
079400        PERFORM 550-ROUND-REWARD
079500     END-IF.
079600*
079700*    510 - ADD EACH WINNING SYMBOL'S CONTRIBUTION: BET AMOUNT
079800*    TIMES ITS OWN REWARD-MULT TIMES THE HIGHEST REWARD-MULT
079900*    AMONG ITS APPLIED WIN COMBINATIONS.
080000*
080100 510-SUM-BASE-REWARD.
080200     MOVE WS-APPLIED-SYMBOL(WS-APPLIED-IDX) TO WS-LOOKUP-NAME
080300     PERFORM 410-FIND-SYMBOL-INDEX
080400     IF LOOKUP-FOUND
080500        PERFORM 512-FIND-MAX-COMBO-MULT
080600        COMPUTE WS-SYM-REWARD =
080700            WS-BET-AMOUNT * WGC-SYM-REWARD-MULT(WS-LOOKUP-INDEX)
080800                          * WS-MAX-COMBO-MULT
080900        ADD WS-SYM-REWARD TO WS-REWARD-TOTAL
081000     END-IF.
081100*
081200*    512/513/514/515 - HIGHEST REWARD-MULT AMONG THE SYMBOL'S
081300*    APPLIED COMBO NAMES; 1.00 IF NONE OF THEM RESOLVE.
081400*
081500 512-FIND-MAX-COMBO-MULT.
081600     MOVE ZERO TO WS-MAX-COMBO-MULT
081700     MOVE "N" TO WS-COMBO-FOUND
081800     PERFORM 513-CHECK-ONE-COMBO-MULT
081900         VARYING WS-COMBO-IDX FROM 1 BY 1
082000         UNTIL WS-COMBO-IDX >
082100               WS-APPLIED-COMBO-COUNT(WS-APPLIED-IDX)
082200     IF NOT COMBO-FOUND
082300        MOVE 1 TO WS-MAX-COMBO-MULT
082400     END-IF.
082500
082600 513-CHECK-ONE-COMBO-MULT.
082700     PERFORM 514-FIND-WINCOMBO-INDEX
082800     IF WS-LOOKUP-INDEX2 > ZERO
082900        MOVE "Y" TO WS-COMBO-FOUND
083000        IF WGC-WCD-REWARD-MULT(WS-LOOKUP-INDEX2) >
083100           WS-MAX-COMBO-MULT
083200           MOVE WGC-WCD-REWARD-MULT(WS-LOOKUP-INDEX2)
083300             TO WS-MAX-COMBO-MULT
083400        END-IF
083500     END-IF.
083600
083700 514-FIND-WINCOMBO-INDEX.
083800     MOVE ZERO TO WS-LOOKUP-INDEX2
083900     PERFORM 515-CHECK-ONE-WINCOMBO-NAME
084000         VARYING WS-WCD-IDX2 FROM 1 BY 1
084100         UNTIL WS-WCD-IDX2 > WGC-WINCOMBO-COUNT.
084200
084300 515-CHECK-ONE-WINCOMBO-NAME.
084400     IF WS-LOOKUP-INDEX2 = ZERO
084500        IF WGC-WCD-NAME(WS-WCD-IDX2) =
084600           WS-APPLIED-COMBO-TAB(WS-APPLIED-IDX, WS-COMBO-IDX)
084700           MOVE WS-WCD-IDX2 TO WS-LOOKUP-INDEX2
084800        END-IF
084900     END-IF.
085000*
085100*    530/531/532 - SCAN THE WHOLE BOARD FOR BONUS-TYPE SYMBOLS
085200*    AND TRACK THE BEST MULTIPLY-REWARD AND EXTRA-BONUS VALUES
085300*    PRESENT, REGARDLESS OF POSITION.
085400*
085500 530-SCAN-BONUS-SYMBOLS.
085600     MOVE 1 TO WS-MAX-MULTIPLY-MULT
085700     MOVE ZERO TO WS-MAX-EXTRA-AMOUNT
085800     PERFORM 531-SCAN-ONE-BONUS-ROW
085900         VARYING WS-ROW-IDX FROM 1 BY 1 UNTIL WS-ROW-IDX >
086000                 WGC-ROWS.
086100
086200 531-SCAN-ONE-BONUS-ROW.
086300     PERFORM 532-SCAN-ONE-BONUS-CELL
086400         VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX >
086500                 WGC-COLUMNS.
086600
086700 532-SCAN-ONE-BONUS-CELL.
086800     MOVE RES-MTX-CELL(WS-ROW-IDX, WS-COL-IDX) TO WS-LOOKUP-NAME
086900     PERFORM 410-FIND-SYMBOL-INDEX
087000     IF LOOKUP-FOUND
087100        IF WGC-SYM-BONUS(WS-LOOKUP-INDEX)
087200           EVALUATE WGC-SYM-IMPACT(WS-LOOKUP-INDEX)
087300               WHEN "multiply_reward"                             SLT0094 
087400                   IF WGC-SYM-REWARD-MULT(WS-LOOKUP-INDEX) >
087500                      WS-MAX-MULTIPLY-MULT
087600                      MOVE WGC-SYM-REWARD-MULT(WS-LOOKUP-INDEX)
087700                        TO WS-MAX-MULTIPLY-MULT
087800                   END-IF
087900               WHEN "extra_bonus"                                 SLT0094 
088000                   IF WGC-SYM-EXTRA(WS-LOOKUP-INDEX) >
088100                      WS-MAX-EXTRA-AMOUNT
088200                      MOVE WGC-SYM-EXTRA(WS-LOOKUP-INDEX)
088300                        TO WS-MAX-EXTRA-AMOUNT
088400                   END-IF
088500               WHEN OTHER
088600                   CONTINUE
088700           END-EVALUATE
088800        END-IF
088900     END-IF.
089000*
089100*    540 - A QUALIFYING MULTIPLY-REWARD BONUS (> 1.00) ALWAYS
089200*    WINS OVER A QUALIFYING EXTRA-BONUS (> 0) - RIVERA,
089300*    SLT-0091, 10/03/07.
089400*
089500 540-APPLY-BONUS-EFFECT.
089600     IF WS-MAX-MULTIPLY-MULT > 1
089700        SET EFFECT-MULTIPLY TO TRUE
089800        COMPUTE WS-REWARD-TOTAL =
089900            WS-REWARD-TOTAL * WS-MAX-MULTIPLY-MULT
090000     ELSE
090100        IF WS-MAX-EXTRA-AMOUNT > ZERO
090200           SET EFFECT-EXTRA TO TRUE
090300           ADD WS-MAX-EXTRA-AMOUNT TO WS-REWARD-TOTAL
090400        ELSE
090500           SET EFFECT-MISS TO TRUE
090600        END-IF
090700     END-IF.
090800*
090900*    550 - FINAL ROUNDING, HALF-UP, TWO DECIMAL PLACES.  08/19/00
091000*    FIX (RIVERA) - COMPUTE ... ROUNDED REPLACED A TRUNCATING
091100*    MOVE THAT HAD BEEN SHORTING PLAYERS ON .005 BOUNDARIES.
091200*
091300 550-ROUND-REWARD.
091400     COMPUTE RES-REWARD ROUNDED = WS-REWARD-TOTAL.
091500*----------------------------------------------------------------*
091600*    900 - HOUSEKEEPING
091700*----------------------------------------------------------------*
091800 900-CLOSE-FILES.
091900     CLOSE CFG-FILE
092000     CLOSE BET-FILE
092100     CLOSE RES-FILE.
092200*
092300*    910/920 - THE SHOP'S LINEAR CONGRUENTIAL RANDOM NUMBER
092400*    ROUTINE.  920 STEPS THE SEED; 930 REDUCES IT TO A DRAW IN
092500*    [0, WS-RANDOM-MOD-BASE) BY THE SAME TRUNCATING-DIVIDE
092600*    TECHNIQUE 330 USES FOR THE BONUS COUNT - NO FUNCTION MOD.
092700*
092800 910-SEED-RANDOM-NUMBER.
092900     ACCEPT WS-TOD-FIELDS FROM TIME
093000     COMPUTE WS-RANDOM-SEED = (WS-TOD-HH * 1000000) +
093100             (WS-TOD-MM * 10000) + (WS-TOD-SS * 100) + WS-TOD-HS
093200     IF WS-RANDOM-SEED = ZERO
093300        MOVE 1 TO WS-RANDOM-SEED
093400     END-IF.
093500
093600 920-NEXT-RANDOM-NUMBER.
093700     COMPUTE WS-RANDOM-PRODUCT =
093800         WS-RANDOM-MULT * WS-RANDOM-SEED
093900     COMPUTE WS-RANDOM-QUOT =
094000         WS-RANDOM-PRODUCT / WS-RANDOM-MODULUS
094100     COMPUTE WS-RANDOM-SEED = WS-RANDOM-PRODUCT -
094200         (WS-RANDOM-QUOT * WS-RANDOM-MODULUS).
094300
094400 930-RANDOM-IN-RANGE.
094500     PERFORM 920-NEXT-RANDOM-NUMBER
094600     COMPUTE WS-RANDOM-QUOT =
094700         WS-RANDOM-SEED / WS-RANDOM-MOD-BASE
094800     COMPUTE WS-RANDOM-MOD-RESULT = WS-RANDOM-SEED -
094900         (WS-RANDOM-QUOT * WS-RANDOM-MOD-BASE).
095000*
095100 995-ABEND-NO-PROB-TABLE.
095200     PERFORM 900-CLOSE-FILES
095300     GO TO 999-END-PGM.
095400*
095500 999-END-PGM.
095600     STOP RUN.
